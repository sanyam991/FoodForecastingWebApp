000100*===============================================================          
000110*SYSTEM:     SMARTSERVE CATERING FOOD-FORECAST BATCH SYSTEM               
000120*COPYBOOK:   FCST-RECORDS                                                 
000130*DESCRIPTION:                                                             
000140*  WORKING-STORAGE RECORD LAYOUTS FOR THE FOOD PREPARATION                
000150*  FORECAST RUN -- THE EVENT REQUEST, THE HISTORICAL CONSUMPTION          
000160*  DETAIL, AND THE FORECAST RESULT.  THE FILE SECTION RECORDS IN          
000170*  FOOD-FORECAST ARE PLAIN LINE BUFFERS; READ INTO / WRITE FROM           
000180*  MOVES DATA BETWEEN THE BUFFER AND THE STRUCTURES BELOW.                
000190*AUTHOR:      P. OKONKWO-EADS                                             
000200*INSTALLATION: MERIDIAN FOODSERVICE SYSTEMS - DATA CENTER 2               
000210*DATE-WRITTEN: 14-MAR-1986.                                               
000220*---------------------------------------------------------------          
000230*CHANGE LOG                                                               
000240*DATE     BY   REQ-NO    DESCRIPTION                                      
000250*-------- ---  --------  ---------------------------------------          
000260*14MAR86  POE  CR-0118   ORIGINAL LAYOUT - EVENT REQUEST ONLY.            
000270*02JUN87  POE  CR-0151   ADDED HISTORICAL-DATA-REC-WS.                    
000280*19SEP88  RTK  CR-0203   ADDED FORECAST-RESULT-REC-WS.                    
000290*11JAN90  RTK  CR-0247   ADDED DATE REDEFINES FOR AUDIT RUNS.             
000300*07AUG91  LMC  CR-0299   WIDENED FOOTFALL FIELDS TO 7 DIGITS.             
000310*23FEB93  LMC  CR-0338   ADDED EDIT REDEFINES ON RESULT RECORD.           
000320*30NOV94  DWS  CR-0371   86-COLUMN CLEANUP, NO LOGIC CHANGE.              
000330*15OCT98  DWS  CR-0412   Y2K REVIEW - EVENT-DATE/HIST-DATE STAY           
000340*                        X(10) TEXT, CALLER OWNS FORMAT, NO CHG.          
000350*19APR99  DWS  CR-0418   CLOSED OFF THE FORECAST-RESULT-EDIT-VIEW         
000360*                        -WS HEADER WITH ITS OWN PERIOD INSTEAD OF        
000370*                        RUNNING ON TO THE REDEFINES CLAUSE - NO          
000380*                        WIDTH OR LOGIC CHANGE.                           
000390*14MAR00  AJP  CR-0424   LOGGED TO MATCH FOOD-FORECAST/PREDICT-QTY        
000400*                        CR-0424 - CONTROL-FLOW STANDARDS AUDIT ON        
000410*                        THE PROGRAM SIDE ONLY, NO LAYOUT CHANGE.         
000420*===============================================================          
000430*                                                                         
000440*---------------------------------------------------------------          
000450*EVENT-REQUEST-REC-WS -- ONE PER FORECAST RUN                             
000460*---------------------------------------------------------------          
000470 01  EVENT-REQUEST-REC-WS.                                                
000480     05  EVENT-TYPE              PIC X(20).                               
000490     05  AUDIENCE-PROFILE        PIC X(20).                               
000500     05  FOOTFALL                PIC 9(07).                               
000510     05  EVENT-DATE              PIC X(10).                               
000520     05  FILLER                  PIC X(03).                               
000530*                                                                         
000540*EVENT-REQUEST-DATE-VIEW-WS GIVES AUDIT/ABEND DISPLAYS THE DATE           
000550*BROKEN OUT INTO YEAR, MONTH, DAY WITHOUT DISTURBING EVENT-DATE.          
000560 01  EVENT-REQUEST-DATE-VIEW-WS REDEFINES EVENT-REQUEST-REC-WS.           
000570     05  FILLER                  PIC X(40).                               
000580     05  FILLER                  PIC X(07).                               
000590     05  EVENT-DATE-YMD-WS.                                               
000600         10  EVENT-YEAR-WS        PIC X(04).                              
000610         10  FILLER               PIC X(01).                              
000620         10  EVENT-MONTH-WS       PIC X(02).                              
000630         10  FILLER               PIC X(01).                              
000640         10  EVENT-DAY-WS         PIC X(02).                              
000650     05  FILLER                  PIC X(03).                               
000660*                                                                         
000670*---------------------------------------------------------------          
000680*HISTORICAL-DATA-REC-WS -- ZERO OR MORE PER FORECAST RUN                  
000690*---------------------------------------------------------------          
000700 01  HISTORICAL-DATA-REC-WS.                                              
000710     05  HIST-DATE                PIC X(10).                              
000720     05  HIST-EVENT-TYPE          PIC X(20).                              
000730     05  HIST-AUDIENCE            PIC X(20).                              
000740     05  HIST-FOOTFALL            PIC 9(07).                              
000750     05  HIST-FOOD-PREPARED       PIC 9(07).                              
000760     05  HIST-FOOD-CONSUMED       PIC 9(07).                              
000770     05  FILLER                   PIC X(03).                              
000780*                                                                         
000790 01  HISTORICAL-DATE-VIEW-WS REDEFINES HISTORICAL-DATA-REC-WS.            
000800     05  HIST-DATE-YMD-WS.                                                
000810         10  HIST-YEAR-WS          PIC X(04).                             
000820         10  FILLER                PIC X(01).                             
000830         10  HIST-MONTH-WS         PIC X(02).                             
000840         10  FILLER                PIC X(01).                             
000850         10  HIST-DAY-WS           PIC X(02).                             
000860     05  FILLER                   PIC X(64).                              
000870*                                                                         
000880*HISTORICAL-FOOTFALL-VIEW-WS LETS 304-ACCUMULATE-CONSUMPTION-RATE         
000890*TEST FOR AN ALL-SPACE/ZERO FOOTFALL WITHOUT A NUMERIC COMPARE            
000900*WHEN THE FIELD ARRIVES BLANK-FILLED FROM AN OLD EXTRACT.                 
000910 01  HISTORICAL-FOOTFALL-VIEW-WS REDEFINES HISTORICAL-DATA-REC-WS.        
000920     05  FILLER                   PIC X(50).                              
000930     05  HIST-FOOTFALL-ALPHA-WS   PIC X(07).                              
000940     05  FILLER                   PIC X(17).                              
000950*                                                                         
000960*---------------------------------------------------------------          
000970*FORECAST-RESULT-REC-WS -- ONE PER FORECAST RUN, THE OUTPUT               
000980*---------------------------------------------------------------          
000990 01  FORECAST-RESULT-REC-WS.                                              
001000     05  PREDICTED-FOOD-QUANTITY     PIC 9(07).                           
001010     05  WASTE-REDUCTION-POTENTIAL   PIC 9(07).                           
001020     05  FILLER                      PIC X(01).                           
001030*                                                                         
001040*FORECAST-RESULT-EDIT-VIEW-WS IS THE ZERO-SUPPRESSED VIEW USED            
001050*ON THE 307-DISPLAY-AUDIT-TRAILER LINES.                                  
001060 01  FORECAST-RESULT-EDIT-VIEW-WS                                         
001070         REDEFINES FORECAST-RESULT-REC-WS.                                
001080     05  PREDICTED-FOOD-QUANTITY-ED   PIC ZZZZZZ9.                        
001090     05  WASTE-REDUCTION-POTENTIAL-ED PIC ZZZZZZ9.                        
001100     05  FILLER                       PIC X(01).                          

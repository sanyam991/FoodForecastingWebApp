000100*===============================================================          
000110*SYSTEM:     SMARTSERVE CATERING FOOD-FORECAST BATCH SYSTEM               
000120*PROGRAM:    FOOD-FORECAST                                                
000130*DESCRIPTION:                                                             
000140*  DRIVER FOR THE FOOD PREPARATION FORECAST RUN.  READS THE               
000150*  EVENT REQUEST FOR THE UPCOMING FUNCTION, SCANS THE HISTORICAL          
000160*  CONSUMPTION FILE SUPPLIED WITH THE RUN, CALLS PREDICT-QTY TO           
000170*  DO THE RULE-BASED FORECAST CALCULATION, AND WRITES THE ONE             
000180*  FORECAST RESULT RECORD FOR THE RUN.                                    
000190*===============================================================          
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID. FOOD-FORECAST.                                               
000220 AUTHOR. P. OKONKWO-EADS.                                                 
000230 INSTALLATION. MERIDIAN FOODSERVICE SYSTEMS - DATA CENTER 2.              
000240 DATE-WRITTEN. 14-MAR-1986.                                               
000250 DATE-COMPILED.                                                           
000260 SECURITY. UNCLASSIFIED - FOODSERVICE OPERATIONS USE ONLY.                
000270*---------------------------------------------------------------          
000280*CHANGE LOG                                                               
000290*DATE     BY   REQ-NO    DESCRIPTION                                      
000300*-------- ---  --------  ---------------------------------------          
000310*14MAR86  POE  CR-0118   ORIGINAL RUN - EVENT REQUEST READ, BASE          
000320*                        FORECAST ONLY, NO HISTORY ADJUSTMENT.            
000330*02JUN87  POE  CR-0151   ADDED HISTORICAL-DATA-FILE SCAN AND THE          
000340*                        AVERAGE-CONSUMPTION-RATE ADJUSTMENT.             
000350*19SEP88  RTK  CR-0203   SPLIT CALCULATION OUT TO PREDICT-QTY SO          
000360*                        THE FORECAST RULES CAN BE UNIT TESTED            
000370*                        SEPARATE FROM THE FILE HANDLING.                 
000380*11JAN90  RTK  CR-0247   ADDED WASTE-REDUCTION-POTENTIAL OUTPUT.          
000390*07AUG91  LMC  CR-0299   WIDENED FOOTFALL FIELDS TO 7 DIGITS FOR          
000400*                        THE NEW BANQUET-HALL VENUE VOLUMES.              
000410*23FEB93  LMC  CR-0338   ADDED ZERO-FOOTFALL SKIP ON HISTORICAL           
000420*                        RECORDS - BAD EXTRACT FROM THE OLD               
000430*                        EVENT-LOG SYSTEM WAS POISONING THE               
000440*                        AVERAGE WITH A DIVIDE-BY-ZERO RESULT.            
000450*30NOV94  DWS  CR-0371   AUDIT TRAILER DISPLAY ADDED FOR THE              
000460*                        NIGHTLY RUN LOG.                                 
000470*15OCT98  DWS  CR-0412   Y2K REVIEW - EVENT-DATE/HIST-DATE STAY           
000480*                        X(10) TEXT, CALLER OWNS FORMAT, NO CHG.          
000490*19APR99  DWS  CR-0418   SHOP STANDARDS REVIEW - HIST-EOF-FLAG            
000500*                        MOVED TO A 77-LEVEL SWITCH WITH 88-LEVEL         
000510*                        CONDITION-NAMES; ADDED AN 88 ON THE              
000520*                        EVENT-REQUEST FILE STATUS.  NO CHANGE TO         
000530*                        THE CALCULATION OR FILE LAYOUTS.                 
000540*14MAR00  AJP  CR-0424   STRUCTURED CODING STANDARDS AUDIT - ADDED        
000550*                        A GO TO ON THE 303 EOF PATH AND SPLIT            
000560*                        311/312 INTO A PERFORM...THRU RANGE PER          
000570*                        SECTION STANDARD.  NO CALCULATION CHANGE.        
000580*===============================================================          
000590*                                                                         
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM.                                                  
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660     SELECT EVENT-REQUEST-FILE                                            
000670         ASSIGN TO EVREQ                                                  
000680             ORGANIZATION IS LINE SEQUENTIAL                              
000690             FILE STATUS IS EVENT-REQUEST-STATUS-WS.                      
000700     SELECT HISTORICAL-DATA-FILE                                          
000710         ASSIGN TO HISTDTA                                                
000720             ORGANIZATION IS LINE SEQUENTIAL                              
000730             FILE STATUS IS HISTORICAL-DATA-STATUS-WS.                    
000740     SELECT FORECAST-RESULT-FILE                                          
000750         ASSIGN TO FCSTOUT                                                
000760             ORGANIZATION IS LINE SEQUENTIAL                              
000770             FILE STATUS IS FORECAST-RESULT-STATUS-WS.                    
000780*                                                                         
000790 DATA DIVISION.                                                           
000800 FILE SECTION.                                                            
000810 FD  EVENT-REQUEST-FILE.                                                  
000820 01  EVENT-REQUEST-RECORD-IN          PIC X(60).                          
000830*                                                                         
000840 FD  HISTORICAL-DATA-FILE.                                                
000850 01  HISTORICAL-DATA-RECORD-IN        PIC X(74).                          
000860*                                                                         
000870 FD  FORECAST-RESULT-FILE.                                                
000880 01  FORECAST-RESULT-RECORD-OUT       PIC X(15).                          
000890*                                                                         
000900 WORKING-STORAGE SECTION.                                                 
000910*                                                                         
000920*RECORD LAYOUTS SHARED BY THE FORECAST RUN.                               
000930 COPY "D:\COBOL\PROJECT4\FCST-RECORDS.CBL".                               
000940*                                                                         
000950 01  FILE-STATUS-FIELDS-WS.                                               
000960     05  EVENT-REQUEST-STATUS-WS      PIC X(02).                          
000970         88  EVENT-REQUEST-FILE-OK           VALUE "00".                  
000980     05  HISTORICAL-DATA-STATUS-WS    PIC X(02).                          
000990     05  FORECAST-RESULT-STATUS-WS    PIC X(02).                          
001000     05  FILLER                       PIC X(02).                          
001010*                                                                         
001020*HIST-EOF-FLAG-WS IS A STANDALONE SWITCH, NOT PART OF ANY RECORD,         
001030*SO IT IS CARRIED AS A 77-LEVEL ITEM PER SHOP STANDARD.                   
001040 77  HIST-EOF-FLAG-WS                 PIC X(03)    VALUE "NO ".           
001050     88  END-OF-HIST-FILE                        VALUE "YES".             
001060     88  MORE-HIST-RECORDS                       VALUE "NO ".             
001070*                                                                         
001080 01  RUN-COUNTERS-WS COMP.                                                
001090     05  EVENT-RECORDS-READ-WS        PIC S9(04)   VALUE ZERO.            
001100     05  HIST-RECORDS-READ-WS         PIC S9(04)   VALUE ZERO.            
001110     05  HIST-RECORDS-USED-WS         PIC S9(04)   VALUE ZERO.            
001120*                                                                         
001130 01  CONSUMPTION-RATE-CALC-WS.                                            
001140     05  HIST-RATE-WS                 PIC 9(03)V9(04) VALUE ZERO.         
001150     05  HIST-RATE-SUM-WS             PIC 9(05)V9(04) VALUE ZERO.         
001160     05  AVERAGE-CONSUMPTION-RATE-WS  PIC 9(03)V9(04) VALUE ZERO.         
001170*                                                                         
001180 PROCEDURE DIVISION.                                                      
001190*RUN THE FOOD PREPARATION FORECAST FOR ONE EVENT REQUEST.                 
001200 100-RUN-FOOD-FORECAST.                                                   
001210     PERFORM 201-INITIALIZE-FORECAST-RUN.                                 
001220     PERFORM 202-PRODUCE-FORECAST-RESULT.                                 
001230     PERFORM 203-TERMINATE-FORECAST-RUN.                                  
001240     STOP RUN.                                                            
001250*                                                                         
001260*OPEN THE RUN'S FILES, READ THE EVENT REQUEST, AND SCAN ALL OF            
001270*THE HISTORICAL RECORDS SUPPLIED WITH THE RUN.                            
001280 201-INITIALIZE-FORECAST-RUN.                                             
001290     PERFORM 301-OPEN-FORECAST-FILES.                                     
001300     PERFORM 302-INIT-RUN-COUNTERS.                                       
001310     PERFORM 303-READ-EVENT-REQUEST.                                      
001320     PERFORM 304-SCAN-HISTORICAL-FILE.                                    
001330*                                                                         
001340*CALL THE RULE-BASED CALCULATION AND WRITE THE ONE RESULT RECORD.         
001350 202-PRODUCE-FORECAST-RESULT.                                             
001360     PERFORM 305-COMPUTE-AVERAGE-RATE.                                    
001370     PERFORM 306-CALL-PREDICT-QTY.                                        
001380     PERFORM 307-WRITE-FORECAST-RESULT.                                   
001390*                                                                         
001400 203-TERMINATE-FORECAST-RUN.                                              
001410     PERFORM 308-DISPLAY-AUDIT-TRAILER.                                   
001420     PERFORM 309-CLOSE-FORECAST-FILES.                                    
001430*                                                                         
001440 301-OPEN-FORECAST-FILES.                                                 
001450     OPEN INPUT  EVENT-REQUEST-FILE                                       
001460                 HISTORICAL-DATA-FILE                                     
001470          OUTPUT FORECAST-RESULT-FILE.                                    
001480*                                                                         
001490 302-INIT-RUN-COUNTERS.                                                   
001500     INITIALIZE RUN-COUNTERS-WS.                                          
001510     INITIALIZE CONSUMPTION-RATE-CALC-WS.                                 
001520     SET MORE-HIST-RECORDS TO TRUE.                                       
001530*                                                                         
001540*ONE EVENT-REQUEST RECORD IS EXPECTED PER RUN.  CR-0418 ADDED THE         
001550*FILE-STATUS-OK CHECK BELOW AFTER A BAD EVREQ DDNAME CARD SLIPPED         
001560*A PRIOR NIGHTLY RUN THROUGH WITH AN EMPTY FORECAST RESULT.  THE          
001570*AT-END LEG GOES STRAIGHT TO 303-EXIT - AN EXPECTED EOF STATUS            
001580*ON A MISSING CARD IS NOT WORTH THE STATUS-CODE DISPLAY BELOW.            
001590 303-READ-EVENT-REQUEST.                                                  
001600     READ EVENT-REQUEST-FILE INTO EVENT-REQUEST-REC-WS                    
001610         AT END                                                           
001620             DISPLAY "FOOD-FORECAST: NO EVENT REQUEST RECORD"             
001630             GO TO 303-EXIT                                               
001640         NOT AT END                                                       
001650             ADD 1 TO EVENT-RECORDS-READ-WS.                              
001660     IF NOT EVENT-REQUEST-FILE-OK                                         
001670         DISPLAY "FOOD-FORECAST: EVENT REQUEST FILE STATUS - "            
001680             EVENT-REQUEST-STATUS-WS                                      
001690     END-IF.                                                              
001700 303-EXIT.                                                                
001710     EXIT.                                                                
001720*                                                                         
001730*READ AND ACCUMULATE EVERY HISTORICAL RECORD SUPPLIED WITH THE            
001740*RUN.  ORDER DOES NOT MATTER - THE ADJUSTMENT IS A SIMPLE MEAN.           
001750*311 THRU 312 IS RUN AS ONE PERFORM...THRU RANGE PER SECTION              
001760*STANDARD - 311 TALLIES THE CURRENT RECORD, 312 READS THE NEXT.           
001770 304-SCAN-HISTORICAL-FILE.                                                
001780     PERFORM 310-READ-HISTORICAL-RECORD.                                  
001790     PERFORM 311-ACCUMULATE-CONSUMPTION-RATE                              
001800         THRU 312-READ-NEXT-HISTORICAL-RECORD                             
001810         UNTIL END-OF-HIST-FILE.                                          
001820*                                                                         
001830*SUM/COUNT IS TURNED INTO A MEAN ONCE THE SCAN IS COMPLETE.  A            
001840*RUN WITH NO HISTORICAL RECORDS LEAVES THE RATE AT 1.0000, I.E.           
001850*NO ADJUSTMENT.                                                           
001860 305-COMPUTE-AVERAGE-RATE.                                                
001870     IF HIST-RECORDS-USED-WS = ZERO                                       
001880         MOVE 1.0000 TO AVERAGE-CONSUMPTION-RATE-WS                       
001890     ELSE                                                                 
001900         COMPUTE AVERAGE-CONSUMPTION-RATE-WS ROUNDED =                    
001910             HIST-RATE-SUM-WS / HIST-RECORDS-USED-WS                      
001920     END-IF.                                                              
001930*                                                                         
001940*PREDICT-QTY MUTATES PREDICTED-FOOD-QUANTITY AND                          
001950*WASTE-REDUCTION-POTENTIAL DIRECTLY - BOTH ARE PART OF                    
001960*FORECAST-RESULT-REC-WS, SO 307 NEEDS NO FURTHER MOVE.                    
001970 306-CALL-PREDICT-QTY.                                                    
001980     CALL "PREDICT-QTY" USING FOOTFALL                                    
001990                               EVENT-TYPE                                 
002000                               AUDIENCE-PROFILE                           
002010                               AVERAGE-CONSUMPTION-RATE-WS                
002020                               PREDICTED-FOOD-QUANTITY                    
002030                               WASTE-REDUCTION-POTENTIAL.                 
002040*                                                                         
002050 307-WRITE-FORECAST-RESULT.                                               
002060     WRITE FORECAST-RESULT-RECORD-OUT FROM FORECAST-RESULT-REC-WS.        
002070*                                                                         
002080 308-DISPLAY-AUDIT-TRAILER.                                               
002090     DISPLAY "FOOD-FORECAST: HISTORICAL RECORDS READ  - "                 
002100         HIST-RECORDS-READ-WS.                                            
002110     DISPLAY "FOOD-FORECAST: HISTORICAL RECORDS USED  - "                 
002120         HIST-RECORDS-USED-WS.                                            
002130     DISPLAY "FOOD-FORECAST: PREDICTED FOOD QUANTITY   - "                
002140         PREDICTED-FOOD-QUANTITY-ED.                                      
002150     DISPLAY "FOOD-FORECAST: WASTE REDUCTION POTENTIAL - "                
002160         WASTE-REDUCTION-POTENTIAL-ED.                                    
002170*                                                                         
002180 309-CLOSE-FORECAST-FILES.                                                
002190     CLOSE EVENT-REQUEST-FILE                                             
002200           HISTORICAL-DATA-FILE                                           
002210           FORECAST-RESULT-FILE.                                          
002220     DISPLAY "FOOD-FORECAST: RUN COMPLETE".                               
002230*                                                                         
002240 310-READ-HISTORICAL-RECORD.                                              
002250     READ HISTORICAL-DATA-FILE INTO HISTORICAL-DATA-REC-WS                
002260         AT END                                                           
002270             SET END-OF-HIST-FILE TO TRUE                                 
002280         NOT AT END                                                       
002290             ADD 1 TO HIST-RECORDS-READ-WS.                               
002300*                                                                         
002310*SKIP ANY HISTORICAL RECORD WHOSE FOOTFALL IS ZERO - SEE CR-0338          
002320*ABOVE.  A ZERO DIVISOR IS NEVER ALLOWED TO REACH THE COMPUTE.            
002330 311-ACCUMULATE-CONSUMPTION-RATE.                                         
002340     IF HIST-FOOTFALL NOT = ZERO                                          
002350         COMPUTE HIST-RATE-WS ROUNDED =                                   
002360             HIST-FOOD-CONSUMED / HIST-FOOTFALL                           
002370         ADD HIST-RATE-WS TO HIST-RATE-SUM-WS                             
002380         ADD 1 TO HIST-RECORDS-USED-WS                                    
002390     END-IF.                                                              
002400*                                                                         
002410 312-READ-NEXT-HISTORICAL-RECORD.                                         
002420     PERFORM 310-READ-HISTORICAL-RECORD.                                  
002430*                                                                         
002440 END PROGRAM FOOD-FORECAST.                                               

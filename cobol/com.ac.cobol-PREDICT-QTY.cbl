000100*===============================================================          
000110*SYSTEM:     SMARTSERVE CATERING FOOD-FORECAST BATCH SYSTEM               
000120*PROGRAM:    PREDICT-QTY                                                  
000130*DESCRIPTION:                                                             
000140*  THE FOOD PREPARATION RULE ENGINE.  GIVEN AN EVENT'S FOOTFALL,          
000150*  EVENT TYPE AND AUDIENCE PROFILE, AND THE AVERAGE CONSUMPTION           
000160*  RATE ALREADY COMPUTED BY FOOD-FORECAST FROM THE RUN'S                  
000170*  HISTORICAL RECORDS, WORKS OUT THE RECOMMENDED FOOD QUANTITY            
000180*  AND THE WASTE AVOIDED AGAINST A NAIVE DOUBLE-FOOTFALL                  
000190*  ESTIMATE.  LINKAGE-SECTION ONLY - NO FILES, CALLED BY                  
000200*  FOOD-FORECAST ONE TIME PER RUN.                                        
000210*===============================================================          
000220 IDENTIFICATION DIVISION.                                                 
000230 PROGRAM-ID. PREDICT-QTY.                                                 
000240 AUTHOR. P. OKONKWO-EADS.                                                 
000250 INSTALLATION. MERIDIAN FOODSERVICE SYSTEMS - DATA CENTER 2.              
000260 DATE-WRITTEN. 14-MAR-1986.                                               
000270 DATE-COMPILED.                                                           
000280 SECURITY. UNCLASSIFIED - FOODSERVICE OPERATIONS USE ONLY.                
000290*---------------------------------------------------------------          
000300*CHANGE LOG                                                               
000310*DATE     BY   REQ-NO    DESCRIPTION                                      
000320*-------- ---  --------  ---------------------------------------          
000330*14MAR86  POE  CR-0118   ORIGINAL RULE - BASE FORECAST ONLY               
000340*                        (FOOTFALL TIMES 1.2), NO ADJUSTMENTS.            
000350*02JUN87  POE  CR-0151   ADDED THE HISTORICAL AVERAGE-CONSUMPTION         
000360*                        -RATE ADJUSTMENT PASSED IN FROM THE RUN.         
000370*19SEP88  RTK  CR-0203   MOVED HERE FROM FOOD-FORECAST SO THE             
000380*                        FORECAST RULES STAND ALONE.                      
000390*11JAN90  RTK  CR-0247   ADDED THE EVENT-TYPE AND AUDIENCE-PROFILE        
000400*                        MULTIPLIER STEPS PER CATERING MGR REQ.           
000410*07AUG91  LMC  CR-0299   WIDENED FOOTFALL/QUANTITY FIELDS TO 7            
000420*                        DIGITS FOR THE NEW BANQUET-HALL VOLUMES.         
000430*23FEB93  LMC  CR-0338   ADDED WASTE-REDUCTION-POTENTIAL, FLOORED         
000440*                        AT ZERO AGAINST THE SIMPLE ESTIMATE.             
000450*30NOV94  DWS  CR-0371   86-COLUMN CLEANUP, NO LOGIC CHANGE.              
000460*15OCT98  DWS  CR-0412   Y2K REVIEW - NO DATE ARITHMETIC IN THIS          
000470*                        PROGRAM, NO CHANGE REQUIRED.                     
000480*19APR99  DWS  CR-0419   SHOP STANDARDS REVIEW - LAST-STEP-NO-WS          
000490*                        MOVED TO A 77-LEVEL ITEM WITH 88-LEVEL           
000500*                        STEP CONDITION-NAMES FOR THE ABEND DUMP.         
000510*                        NO CHANGE TO THE CALCULATION.                    
000520*14MAR00  AJP  CR-0424   STRUCTURED CODING STANDARDS AUDIT - ADDED        
000530*                        A GO TO ON THE 460 ABEND-DUMP PATH AND           
000540*                        COMBINED 410-440 INTO A PERFORM...THRU           
000550*                        RANGE PER SECTION STANDARD.  NO CHANGE TO        
000560*                        THE CALCULATION.                                 
000570*===============================================================          
000580*                                                                         
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM.                                                  
000630*                                                                         
000640 DATA DIVISION.                                                           
000650 WORKING-STORAGE SECTION.                                                 
000660*                                                                         
000670 01  FORECAST-CALC-WS.                                                    
000680     05  BASE-FORECAST-WS            PIC 9(07)V9(04) VALUE ZERO.          
000690     05  SIMPLE-ESTIMATE-WS          PIC 9(08)       VALUE ZERO.          
000700     05  FILLER                      PIC X(01).                           
000710*                                                                         
000720*DEBUG/ABEND-DUMP VIEW OF THE RUNNING FORECAST - SOME NIGHTLY             
000730*RUNS DISPLAY THIS RAW WHEN THE AUDIT TRAILER LOOKS SUSPECT.              
000740 01  FORECAST-CALC-DUMP-VIEW-WS REDEFINES FORECAST-CALC-WS.               
000750     05  BASE-FORECAST-DUMP-WS       PIC X(11).                           
000760     05  SIMPLE-ESTIMATE-EDIT-WS     PIC Z(07)9.                          
000770     05  FILLER                      PIC X(01).                           
000780*                                                                         
000790*LAST CALCULATION STEP TO COMPLETE - FOR ABEND DIAGNOSTICS ONLY.          
000800*LAST-STEP-NO-WS IS A STANDALONE SWITCH, NOT PART OF ANY RECORD,          
000810*SO IT IS CARRIED AS A 77-LEVEL ITEM PER SHOP STANDARD - SEE THE          
000820*SAME RATIONALE ON HIST-EOF-FLAG-WS IN FOOD-FORECAST.                     
000830 77  LAST-STEP-NO-WS                 PIC S9(04) COMP VALUE ZERO.          
000840     88  STEP-1-BASE-FORECAST-DONE               VALUE 1.                 
000850     88  STEP-2-EVENT-TYPE-ADJ-DONE               VALUE 2.                
000860     88  STEP-3-AUDIENCE-ADJ-DONE                 VALUE 3.                
000870     88  STEP-4-HISTORY-ADJ-DONE                  VALUE 4.                
000880     88  STEP-5-WASTE-REDUCTION-DONE              VALUE 5.                
000890*                                                                         
000900*MIRROR OF THE TWO RETURNED RESULTS - LINKAGE ITEMS ARE NOT               
000910*ALWAYS VISIBLE IN A POST-MORTEM DUMP ONCE CONTROL RETURNS.               
000920 01  RESULT-DUMP-WS.                                                      
000930     05  PREDICTED-FOOD-QUANTITY-DUMP-WS    PIC 9(07) VALUE ZERO.         
000940     05  WASTE-REDUCTION-POTENTIAL-DUMP-WS  PIC 9(07) VALUE ZERO.         
000950     05  FILLER                             PIC X(01).                    
000960*                                                                         
000970 01  RESULT-DUMP-ALPHA-VIEW-WS REDEFINES RESULT-DUMP-WS                   
000980         PIC X(15).                                                       
000990*                                                                         
001000 LINKAGE SECTION.                                                         
001010 01  FOOTFALL                        PIC 9(07).                           
001020 01  EVENT-TYPE                      PIC X(20).                           
001030 01  AUDIENCE-PROFILE                PIC X(20).                           
001040 01  AVERAGE-CONSUMPTION-RATE        PIC 9(03)V9(04).                     
001050*                                                                         
001060*ABEND-DUMP ALPHA VIEW OF THE INCOMING RATE - SAME IDIOM AS               
001070*HISTORICAL-FOOTFALL-ALPHA-WS IN FCST-RECORDS.                            
001080 01  AVERAGE-CONSUMPTION-RATE-ALPHA-VIEW                                  
001090         REDEFINES AVERAGE-CONSUMPTION-RATE PIC X(07).                    
001100*                                                                         
001110 01  PREDICTED-FOOD-QUANTITY         PIC 9(07).                           
001120 01  WASTE-REDUCTION-POTENTIAL       PIC 9(07).                           
001130*                                                                         
001140 PROCEDURE DIVISION USING FOOTFALL                                        
001150                           EVENT-TYPE                                     
001160                           AUDIENCE-PROFILE                               
001170                           AVERAGE-CONSUMPTION-RATE                       
001180                           PREDICTED-FOOD-QUANTITY                        
001190                           WASTE-REDUCTION-POTENTIAL.                     
001200*                                                                         
001210*410 THRU 440 ALWAYS RUN TOGETHER, IN ORDER, ON EVERY CALL - ONE          
001220*PERFORM...THRU RANGE PER SECTION STANDARD INSTEAD OF FOUR                
001230*SEPARATE PERFORMS.                                                       
001240 100-PREDICT-FOOD-PREPARATION.                                            
001250     PERFORM 410-COMPUTE-BASE-FORECAST                                    
001260         THRU 440-APPLY-HISTORY-ADJ-AND-ROUND.                            
001270     PERFORM 450-COMPUTE-WASTE-REDUCTION.                                 
001280     PERFORM 460-SAVE-RESULT-DUMP.                                        
001290*                                                                         
001300*RULE 1 - PLAN FOR 20 PERCENT MORE FOOD THAN EXPECTED ATTENDEES.          
001310 410-COMPUTE-BASE-FORECAST.                                               
001320     SET STEP-1-BASE-FORECAST-DONE TO TRUE.                               
001330     COMPUTE BASE-FORECAST-WS ROUNDED = FOOTFALL * 1.2.                   
001340*                                                                         
001350*RULE 2 - EVENT-TYPE MULTIPLIER, MUTUALLY EXCLUSIVE.  BIRTHDAY            
001360*CELEBRATION AND ANY UNRECOGNIZED VALUE GET NO ADJUSTMENT.                
001370 420-APPLY-EVENT-TYPE-ADJ.                                                
001380     SET STEP-2-EVENT-TYPE-ADJ-DONE TO TRUE.                              
001390     IF EVENT-TYPE = "Holiday Party"                                      
001400         COMPUTE BASE-FORECAST-WS ROUNDED =                               
001410             BASE-FORECAST-WS * 1.15                                      
001420     ELSE                                                                 
001430     IF EVENT-TYPE = "Corporate Lunch"                                    
001440         COMPUTE BASE-FORECAST-WS ROUNDED =                               
001450             BASE-FORECAST-WS * 0.95                                      
001460     ELSE                                                                 
001470     IF EVENT-TYPE = "Weekend Brunch"                                     
001480         COMPUTE BASE-FORECAST-WS ROUNDED =                               
001490             BASE-FORECAST-WS * 1.08                                      
001500     END-IF                                                               
001510     END-IF                                                               
001520     END-IF.                                                              
001530*                                                                         
001540*RULE 3 - AUDIENCE-PROFILE MULTIPLIER, MUTUALLY EXCLUSIVE.                
001550*MIXED AND ANY UNRECOGNIZED VALUE GET NO ADJUSTMENT.                      
001560 430-APPLY-AUDIENCE-ADJ.                                                  
001570     SET STEP-3-AUDIENCE-ADJ-DONE TO TRUE.                                
001580     IF AUDIENCE-PROFILE = "Families"                                     
001590         COMPUTE BASE-FORECAST-WS ROUNDED =                               
001600             BASE-FORECAST-WS * 1.07                                      
001610     ELSE                                                                 
001620     IF AUDIENCE-PROFILE = "Professionals"                                
001630         COMPUTE BASE-FORECAST-WS ROUNDED =                               
001640             BASE-FORECAST-WS * 0.98                                      
001650     ELSE                                                                 
001660     IF AUDIENCE-PROFILE = "Young Adults"                                 
001670         COMPUTE BASE-FORECAST-WS ROUNDED =                               
001680             BASE-FORECAST-WS * 1.05                                      
001690     ELSE                                                                 
001700     IF AUDIENCE-PROFILE = "Students"                                     
001710         COMPUTE BASE-FORECAST-WS ROUNDED =                               
001720             BASE-FORECAST-WS * 1.10                                      
001730     END-IF                                                               
001740     END-IF                                                               
001750     END-IF                                                               
001760     END-IF.                                                              
001770*                                                                         
001780*RULE 4/5 - APPLY THE HISTORICAL AVERAGE (ALREADY MEANED BY               
001790*FOOD-FORECAST, DEFAULTS TO 1.0000 WHEN NO HISTORY WAS GIVEN)             
001800*AND ROUND HALF-UP TO THE WHOLE UNIT THE CATERING CREW PREPS TO.          
001810 440-APPLY-HISTORY-ADJ-AND-ROUND.                                         
001820     SET STEP-4-HISTORY-ADJ-DONE TO TRUE.                                 
001830     COMPUTE BASE-FORECAST-WS ROUNDED =                                   
001840         BASE-FORECAST-WS * AVERAGE-CONSUMPTION-RATE.                     
001850     COMPUTE PREDICTED-FOOD-QUANTITY ROUNDED = BASE-FORECAST-WS.          
001860*                                                                         
001870*RULE 6 - COMPARE AGAINST THE NAIVE DOUBLE-FOOTFALL ESTIMATE.             
001880*WASTE-REDUCTION-POTENTIAL NEVER GOES NEGATIVE.                           
001890 450-COMPUTE-WASTE-REDUCTION.                                             
001900     SET STEP-5-WASTE-REDUCTION-DONE TO TRUE.                             
001910     COMPUTE SIMPLE-ESTIMATE-WS ROUNDED = FOOTFALL * 2.                   
001920     IF SIMPLE-ESTIMATE-WS > PREDICTED-FOOD-QUANTITY                      
001930         COMPUTE WASTE-REDUCTION-POTENTIAL =                              
001940             SIMPLE-ESTIMATE-WS - PREDICTED-FOOD-QUANTITY                 
001950     ELSE                                                                 
001960         MOVE ZERO TO WASTE-REDUCTION-POTENTIAL                           
001970     END-IF.                                                              
001980*                                                                         
001990*THE ABEND-DUMP DISPLAY BELOW ONLY FIRES IF 450 SOMEHOW DID NOT           
002000*RUN TO COMPLETION - ON A NORMAL CALL IT IS SKIPPED BY THE GO TO.         
002010 460-SAVE-RESULT-DUMP.                                                    
002020     MOVE PREDICTED-FOOD-QUANTITY                                         
002030         TO PREDICTED-FOOD-QUANTITY-DUMP-WS.                              
002040     MOVE WASTE-REDUCTION-POTENTIAL                                       
002050         TO WASTE-REDUCTION-POTENTIAL-DUMP-WS.                            
002060     IF STEP-5-WASTE-REDUCTION-DONE                                       
002070         GO TO 460-EXIT                                                   
002080     END-IF.                                                              
002090     DISPLAY "PREDICT-QTY: ABEND DUMP - LAST STEP COMPLETED - "           
002100         LAST-STEP-NO-WS.                                                 
002110 460-EXIT.                                                                
002120     EXIT.                                                                
002130*                                                                         
002140 END PROGRAM PREDICT-QTY.                                                 
